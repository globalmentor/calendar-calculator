000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. DAYTOTRP.
000120 AUTHOR. R HALVORSEN.
000130 INSTALLATION. STAFF SYSTEMS DIVISION.
000140 DATE-WRITTEN. 03/14/1988.
000150 DATE-COMPILED.
000160 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000170*
000180*    ------------------------------------------------------------
000190*    DAYTOTRP  -  DAY RANGE TOTALS BATCH CALCULATOR
000200*
000210*    THIS JOB READS A DECK OF DATE RANGE CARDS (ONE RANGE PER
000220*    RECORD, FROM-DATE AND TO-DATE SEPARATED BY A COMMA) AND
000230*    PRODUCES A DAILY LISTING OF HOW MANY RANGES COVER EACH DAY,
000240*    A ROLLING WINDOW TOTAL, AND A RUNNING TOTAL THAT RESETS
000250*    WHENEVER A DAY SHOWS NO COVERAGE.  THE REPORTING WINDOW,
000260*    THE NUMBER OF HISTORY DAYS TO LIST, AND AN OPTIONAL CEILING
000270*    ON THE WINDOW TOTAL ARE ALL SUPPLIED ON THE PARM CONTROL
000280*    CARD READ AT START OF RUN.
000290*    ------------------------------------------------------------
000300*
000310*    CHANGE LOG
000320*
000330*    DATE       BY   REQUEST    DESCRIPTION
000340*    ---------  ---  ---------  ------------------------------
000350*    03/14/88   RH   INITIAL    ORIGINAL CODING AND TESTING.       INITIAL
000360*    03/22/88   RH   INITIAL    ADDED RANGE DEDUPLICATION TABLE    INITIAL
000370*                               AFTER DUPLICATE CARDS SLIPPED
000380*                               THROUGH ON THE PILOT RUN.
000390*    04/02/88   RH   INITIAL    CORRECTED WINDOW SUM WHEN THE      INITIAL
000400*                               WINDOW SIZE IS SUPPLIED AS ZERO.
000410*    07/19/88   DJT  CR-0114    ADDED RESET-DATE TRUNCATION OF     CR-0114
000420*                               THE TRAILING WINDOW SUM.
000430*    11/03/89   DJT  CR-0201    ADDED OPTIONAL MAXIMUM-DAYS        CR-0201
000440*                               CEILING AND DAYS-REMAINING
000450*                               COLUMN ON THE REPORT LINE.
000460*    02/27/90   RH   CR-0233    RANGE LOWER BOUND CAN NOW BE       CR-0233
000470*                               MARKED EXCLUSIVE ON THE PARM
000480*                               CARD FOR THE PLEDGE-DRIVE FEED.
000490*    09/14/91   MWK  CR-0309    ENLARGED THE RANGE TABLE FROM      CR-0309
000500*                               200 TO 500 ENTRIES FOR THE
000510*                               ALUMNI-GIVING CONVERSION.
000520*    05/06/93   MWK  CR-0355    CORRECTED THE FROM PARAMETER       CR-0355
000530*                               YEAR ROLLBACK RULE WHEN THE
000540*                               MONTH-DAY FALLS AFTER THE
000550*                               EFFECTIVE DATE.
000560*    01/18/95   DJT  CR-0402    DEFAULT WINDOW NOW COMPUTED        CR-0402
000570*                               FROM ONE YEAR BACK WHEN NEITHER
000580*                               WINDOW NOR FROM IS SUPPLIED.
000590*    08/09/96   PLC  CR-0466    ENLARGED DAY-COUNT TABLE TO        CR-0466
000600*                               COVER MULTI-DECADE PLEDGE SPANS.
000610*    03/03/98   PLC  Y2K-0009   YEAR 2000 REVIEW - ALL DATE       Y2K-0009
000620*                               ARITHMETIC ALREADY USES A FOUR
000630*                               DIGIT CENTURY-YEAR FIELD AND THE
000640*                               ABSOLUTE DAY SERIAL NUMBER, SO
000650*                               NO CENTURY WINDOWING WAS NEEDED.
000660*                               SIGNED OFF BY YEAR 2000 TASK
000670*                               FORCE 03/03/98.
000680*    11/16/99   PLC  Y2K-0009   RETESTED OVER THE 12/31/1999 TO   Y2K-0009
000690*                               01/01/2000 BOUNDARY.  NO CHANGES
000700*                               REQUIRED.
000710*    06/21/02   KAS  CR-0518    ADDED PARM-CARD FLAG SO THE        CR-0518
000720*                               RANGE LOWER BOUND DEFAULT CAN BE
000730*                               DRIVEN FROM SYSIN INSTEAD OF A
000740*                               RECOMPILE.
000750*    04/11/06   KAS  CR-0561    REPORT LINE FIELDS ARE NOW LEFT    CR-0561
000760*                               JUSTIFIED TO MATCH THE DOWNSTREAM
000770*                               SPREADSHEET LOADER.
000780*    09/14/07   KAS  CR-0578    JUNE ENTRY IN THE MONTH-LENGTH     CR-0578
000790*                               TABLE READ 31 DAYS INSTEAD OF 30,
000800*                               SO 06/31 CARDS WERE PASSING DATE
000810*                               VALIDATION.  CORRECTED THE TABLE.
000820*                               ALSO FOUND THAT A RANGE CARD AND
000830*                               ITS ENDPOINTS REVERSED WERE BEING
000840*                               TREATED AS ONE DUPLICATE ENTRY.
000850*                               THE DUPLICATE-CARD TEST NOW GOES
000860*                               BY THE FROM/TO ORDER AS KEYED, NOT
000870*                               THE LOW/HIGH ORDER USED TO LOAD
000880*                               THE DAY-COUNT TABLE.
000890*    02/11/09   KAS  CR-0592    AN OUTSIDE REVIEW OF THE CALENDAR   CR-0592
000900*                               PARAGRAPHS TURNED UP A DATE-TO-
000910*                               SERIAL FORMULA THAT HAD BEEN
000920*                               CARRIED IN FROM SOMEWHERE OUTSIDE
000930*                               THE SHOP - ERA/CENTURY SPLITS AND
000940*                               MAGIC CONSTANTS NOBODY HERE COULD
000950*                               DERIVE FROM FIRST PRINCIPLES.
000960*                               620000 AND 630000 WERE REWORKED TO
000970*                               BUILD THE SERIAL NUMBER THE SAME
000980*                               WAY DaysElap COUNTS ELAPSED DAYS -
000990*                               A YEAR-BY-YEAR 365/366 WALK, THEN
001000*                               A MONTH-BY-MONTH WALK AGAINST THE
001010*                               MONTH-LENGTH TABLE ALREADY USED BY
001020*                               660000.  RESULTS RECONCILE.
001030*    04/06/11   KAS  CR-0644    OPERATOR TRAINING NOTED THAT A     CR-0644
001040*                               MISKEYED PARM-FILE NAME PRODUCED
001050*                               NO OUTPUT AND NO EXPLANATION.
001060*                               PARM-FILE, LIKE RANGE-FILE, IS NOW
001070*                               DECLARED OPTIONAL SO A MISSING OR
001080*                               MISNAMED CARD FILE IS TREATED AS
001090*                               "NO CARD SUPPLIED, TAKE ALL
001100*                               DEFAULTS" RATHER THAN AN UNCAUGHT
001110*                               FILE STATUS ABEND.
001120*    ------------------------------------------------------------
001130*
001140 ENVIRONMENT DIVISION.
001150 CONFIGURATION SECTION.
001160 SPECIAL-NAMES.
001170*        C01/TOP-OF-FORM IS CARRIED HERE FOR PARITY WITH THE
001180*        SHOP'S OTHER REPORT PROGRAMS EVEN THOUGH THIS JOB DOES
001190*        NOT WRITE A PRINTER FILE - THE REPORT IS A FLAT COMMA
001200*        SEPARATED FILE, NOT A CARRIAGE-CONTROL LISTING.
001210*        NUMERIC-DIGITS BACKS THE "IS NUMERIC-DIGITS" TESTS USED
001220*        THROUGHOUT THE CALENDAR PARSE PARAGRAPHS.
001230     C01 IS TOP-OF-FORM
001240     CLASS NUMERIC-DIGITS IS "0123456789".
001250*
001260 INPUT-OUTPUT SECTION.
001270 FILE-CONTROL.
001280*        ALL THREE FILE NAMES ARE RESOLVED AT RUN TIME FROM
001290*        OPERATOR INPUT (100000) RATHER THAN FIXED HERE, SINCE
001300*        THIS JOB RUNS AGAINST A DIFFERENT PLEDGE OR ENROLLMENT
001310*        FEED EACH TIME IT IS SUBMITTED.
001320     SELECT OPTIONAL PARM-FILE ASSIGN TO WS-NAME-PARM-FILE
001330            ORGANIZATION IS LINE SEQUENTIAL
001340            FILE STATUS  IS FS-PARM-FILE.
001350*
001360     SELECT OPTIONAL RANGE-FILE ASSIGN TO WS-NAME-RANGE-FILE
001370            ORGANIZATION IS LINE SEQUENTIAL
001380            FILE STATUS  IS FS-RANGE-FILE.
001390*
001400     SELECT REPORT-FILE ASSIGN TO WS-NAME-REPORT-FILE
001410            ORGANIZATION IS LINE SEQUENTIAL
001420            FILE STATUS  IS FS-REPORT-FILE.
001430*
001440 DATA DIVISION.
001450 FILE SECTION.
001460*
001470*    PARM CONTROL CARD - ONE RECORD READ AT START OF RUN.
001480*    NUMERIC FIELDS ARE LEFT AS SPACES ON THE CARD WHEN THE
001490*    RUN IS TO TAKE THE DEFAULT FOR THAT PARAMETER.
001500*
001510 FD  PARM-FILE.
001520 01  F-PARM-RECORD.
001530*        DATE - EFFECTIVE DATE FOR THE RUN, CCYY-MM-DD, OR SPACES
001540*        TO TAKE TODAY'S DATE (210000).
001550     05  F-PARM-DATE            PIC X(10).
001560     05  FILLER                 PIC X(01).
001570*        FROM - OPTIONAL RUNNING-TOTAL RESET DATE, CCYY-MM-DD OR
001580*        BARE MM-DD, OR SPACES FOR NO RESET DATE (220000).
001590     05  F-PARM-FROM            PIC X(10).
001600     05  FILLER                 PIC X(01).
001610*        WINDOW - TRAILING-WINDOW SIZE IN DAYS, SIGNED SO A
001620*        NEGATIVE CARD VALUE CAN BE CAUGHT AND REJECTED (230000).
001630     05  F-PARM-WINDOW          PIC S9(07)
001640                                 SIGN LEADING SEPARATE.
001650     05  FILLER                 PIC X(01).
001660*        HISTORY - NUMBER OF TRAILING DAYS TO PRINT, DEFAULTS TO
001670*        THE WINDOW SIZE WHEN LEFT BLANK (240000).
001680     05  F-PARM-HISTORY         PIC S9(07)
001690                                 SIGN LEADING SEPARATE.
001700     05  FILLER                 PIC X(01).
001710*        MAX - OPTIONAL CEILING USED TO COMPUTE A DAYS-REMAINING
001720*        COLUMN ON THE REPORT (250000).
001730     05  F-PARM-MAX             PIC S9(07)
001740                                 SIGN LEADING SEPARATE.
001750     05  FILLER                 PIC X(01).
001760*        BOUND - "EXCLUSIVE" OR SPACES/"INCLUSIVE" - WHETHER A
001770*        RANGE'S LOW DATE ITSELF COUNTS TOWARD ITS DAY (260000).
001780     05  F-PARM-BOUND           PIC X(09).
001790     05  FILLER                 PIC X(19).
001800*
001810 01  F-PARM-WINDOW-R REDEFINES F-PARM-WINDOW.
001820     05  F-PARM-WINDOW-X        PIC X(08).
001830*
001840 01  F-PARM-HISTORY-R REDEFINES F-PARM-HISTORY.
001850     05  F-PARM-HISTORY-X       PIC X(08).
001860*
001870 01  F-PARM-MAX-R REDEFINES F-PARM-MAX.
001880     05  F-PARM-MAX-X           PIC X(08).
001890*
001900*    RANGE CARD - ONE PER PLEDGE OR ENROLLMENT DATE RANGE.
001910*    LAID OUT AS A PLAIN TEXT LINE SO A BAD CARD CAN BE
001920*    CAUGHT BY COUNTING THE COMMAS RATHER THAN BY COLUMN.
001930*
001940 FD  RANGE-FILE.
001950 01  F-RANGE-RECORD.
001960*        FROM-DATE,TO-DATE - EITHER ORDER, EITHER CCYY-MM-DD OR
001970*        BARE MM-DD - UNSTRUNG APART BY 320000, NOT SUBSCRIPTED
001980*        BY COLUMN, SO A CARD PUNCHED WITH EXTRA OR MISSING
001990*        LEADING BLANKS STILL PARSES.
002000     05  F-RANGE-TEXT           PIC X(60).
002010     05  FILLER                 PIC X(20).
002020*
002030 FD  REPORT-FILE.
002040*        ONE COMMA SEPARATED LINE PER HISTORY DAY, BUILT BY
002050*        530000 - FLAG, DATE, DAY COUNT, RUN TOTAL, WINDOW
002060*        TOTAL, AND (WHEN A MAXIMUM WAS GIVEN) DAYS REMAINING.
002070 01  F-REPORT-RECORD            PIC X(80).
002080*
002090 WORKING-STORAGE SECTION.
002100*
002101*        FILE STATUS BYTES - ONLY FS-RANGE-FILE IS EVER TESTED
002102*        (BY File-Handler), THE OTHER TWO ARE CARRIED FOR
002103*        CONSISTENCY WITH THE SHOP'S USUAL FD/FS PAIRING.
002110 77  FS-PARM-FILE                PIC 9(02) VALUE ZEROES.
002120 77  FS-RANGE-FILE               PIC 9(02) VALUE ZEROES.
002130 77  FS-REPORT-FILE              PIC 9(02) VALUE ZEROES.
002135*        OPERATOR-SUPPLIED FILE NAMES, ACCEPTED IN 100000 BEFORE
002136*        ANY OPEN IS ATTEMPTED.
002140 77  WS-NAME-PARM-FILE           PIC X(40) VALUE SPACES.
002150 77  WS-NAME-RANGE-FILE          PIC X(40) VALUE SPACES.
002160 77  WS-NAME-REPORT-FILE         PIC X(40) VALUE SPACES.
002170*
002180 78  CTE-ZERO                    VALUE 0.
002190 78  CTE-ONE                     VALUE 1.
002200 78  CTE-TWO                     VALUE 2.
002210*        USED ONLY AS THE FEBRUARY MONTH NUMBER IN THE LEAP-DAY
002220*        ADJUSTMENTS SCATTERED THROUGH THE 600000 PARAGRAPHS.
002230 78  CTE-FOUR                    VALUE 4.
002240 78  CTE-EIGHT                   VALUE 8.
002250*        RETURN-CODE FOR AN ABENDED RUN (800000) - NOT A
002260*        CALENDAR CONSTANT, JUST BORROWED THE NUMBERING SPACE.
002270 78  CTE-SIXTEEN                 VALUE 16.
002280 78  CTE-HUNDRED                 VALUE 100.
002290 78  CTE-365                     VALUE 365.
002300 78  CTE-366                     VALUE 366.
002310 78  CTE-400                     VALUE 400.
002320*    CR-0592 - THE PROLEPTIC-GREGORIAN ERA/YEAR-OF-ERA FORMULA
002330*    THAT USED TO SIT HERE (AND ITS 153/1460/36524/146096/
002340*    146097/719468 CONSTANTS) IS GONE.  IT WAS NEVER ONE OF
002350*    OUR OWN TECHNIQUES AND DIDN'T MATCH HOW THE REST OF THE
002360*    SHOP HANDLES CALENDAR MATH.  620000/630000 NOW BUILD THE
002370*    SERIAL NUMBER THE SAME WAY DaysElap DOES - A YEAR-BY-YEAR
002380*    365/366 ACCUMULATION - CARRIED ON DOWN INTO THE MONTHS
002390*    WITH THE MONTH-LENGTH TABLE BELOW.
002400 78  CTE-BASE-YEAR               VALUE 1582.
002405*        RANGE TABLE CEILING - RAISED FROM 200 TO 500 BY CR-0309.
002410 78  CTE-MAX-RANGES              VALUE 500.
002415*        DAY-COUNT TABLE CEILING IN DAYS - RAISED BY CR-0466.
002420 78  CTE-MAX-DAY-SPAN            VALUE 60000.
002425*        WIDTH OF THE ZERO-SUPPRESSED EDIT FIELDS IN
002426*        WS-EDIT-AREA, ALSO THE FIELD WIDTH 550000 LEFT-
002427*        JUSTIFIES AGAINST.
002430 78  CTE-EDIT-WIDTH              VALUE 19.
002440*
002450*    ONE-BYTE SWITCHES.  EACH CARRIES ITS OWN 88-LEVEL SO THE
002460*    PROCEDURE DIVISION TESTS A CONDITION NAME, NEVER A LITERAL.
002470 01  WS-SWITCHES.
002480*        TESTED BY THE 300000 READ LOOP - SET ON THE AT END
002490*        BRANCH OF THE RANGE-FILE READ, NEVER RESET.
002500     05  SW-END-OF-RANGE-FILE     PIC X(01) VALUE "N".
002510         88  END-OF-RANGE-FILE              VALUE "Y".
002520     05  SW-LEAP-YEAR             PIC X(01) VALUE "N".
002530         88  IS-LEAP-YEAR                   VALUE "Y".
002540*        SET FROM THE PARM-CARD BOUND FLAG IN 260000, TESTED
002550*        WHEN A DAY IS MARKED IN 430000 (CR-0233).
002560     05  SW-RANGE-LOWER-BOUND     PIC X(01) VALUE "I".
002570         88  RANGE-LOWER-BOUND-INCLUSIVE     VALUE "I".
002580         88  RANGE-LOWER-BOUND-EXCLUSIVE     VALUE "E".
002590*        SET IN 250000 WHEN THE PARM CARD SUPPLIES A MAXIMUM -
002600*        TESTED BY 520000 TO DECIDE WHETHER TO COMPUTE AND EDIT
002610*        THE DAYS-REMAINING COLUMN AT ALL (CR-0201).
002620     05  SW-MAX-DAYS-GIVEN        PIC X(01) VALUE "N".
002630         88  MAX-DAYS-CONFIGURED             VALUE "Y".
002640*        SET IN 220000 WHEN THE PARM CARD SUPPLIES A FROM DATE -
002650*        TESTED BY 511000 TO DECIDE WHETHER THE TRAILING WINDOW
002660*        MAY BE TRUNCATED AT THE RESET DATE (CR-0114).
002670     05  SW-RESET-DATE-GIVEN      PIC X(01) VALUE "N".
002680         88  RESET-DATE-CONFIGURED           VALUE "Y".
002690*        SET IN 240000 ONLY WHEN THE HISTORY PARAMETER WAS
002700*        ACTUALLY PUNCHED ON THE CARD, NOT WHEN IT DEFAULTED
002710*        FROM THE WINDOW SIZE - CURRENTLY UNREFERENCED ELSEWHERE
002720*        BUT KEPT FOR THE NEXT REQUEST THAT NEEDS TO KNOW.
002730     05  SW-HISTORY-GIVEN         PIC X(01) VALUE "N".
002740         88  HISTORY-PARM-GIVEN               VALUE "Y".
002750*        SHARED BY ALL FOUR CALENDAR PARSE PARAGRAPHS SO EACH
002760*        CALLER CAN TEST PARSE-SUCCESSFUL/PARSE-FAILED RIGHT
002770*        AFTER ITS OWN PERFORM.
002780     05  SW-PARSE-RESULT          PIC X(01) VALUE "N".
002790         88  PARSE-SUCCESSFUL                 VALUE "Y".
002800         88  PARSE-FAILED                     VALUE "N".
002810     05  SW-DAY-PRESENT-HERE      PIC X(01) VALUE "N".
002820     05  FILLER                   PIC X(02) VALUE SPACES.
002830*
002840 01  WS-TODAY-YYYYMMDD           PIC 9(08) VALUE ZEROES.
002850 01  WS-TODAY-YYYYMMDD-R REDEFINES WS-TODAY-YYYYMMDD.
002860     05  WS-TODAY-CCYY            PIC 9(04).
002870     05  WS-TODAY-MM              PIC 9(02).
002880     05  WS-TODAY-DD              PIC 9(02).
002890*
002900*        THE RUN'S EFFECTIVE DATE - THE PARM CARD'S DATE FIELD,
002910*        OR TODAY'S DATE WHEN THE CARD LEAVES IT BLANK.  ALL
002920*        HISTORY-WINDOW WALKING IN 500000 COUNTS BACKWARD FROM
002930*        THE SERIAL NUMBER BELOW.
002940 01  WS-EFFECTIVE-DATE.
002950     05  WS-EFF-CCYY              PIC 9(04) COMP.
002960     05  WS-EFF-MM                PIC 9(02) COMP.
002970     05  WS-EFF-DD                PIC 9(02) COMP.
002980     05  FILLER                   PIC X(02) VALUE SPACES.
002990 77  WS-EFF-DATE-SERIAL          PIC S9(09) COMP.
003000*
003010*        OPTIONAL RUNNING-TOTAL RESET DATE (PARM-CARD FROM FIELD).
003020*        WHEN GIVEN, 511000 WILL NOT LET THE TRAILING WINDOW OR
003030*        THE RUN-TOTAL REACH BACK PAST WS-RESET-DATE-SERIAL.
003040 01  WS-RESET-DATE.
003050     05  WS-RESET-CCYY            PIC 9(04) COMP.
003060     05  WS-RESET-MM              PIC 9(02) COMP.
003070     05  WS-RESET-DD              PIC 9(02) COMP.
003080     05  FILLER                   PIC X(02) VALUE SPACES.
003090 77  WS-RESET-DATE-SERIAL        PIC S9(09) COMP.
003100*
003110 77  WS-WINDOW-SIZE              PIC S9(09) COMP.
003120 77  WS-HISTORY-COUNT            PIC S9(09) COMP.
003130 77  WS-MAX-DAYS                 PIC S9(09) COMP.
003140 77  WS-LINE-NUMBER              PIC S9(09) COMP VALUE ZERO.
003150*
003160*        SCRATCH AREA SHARED BY ALL FOUR CALENDAR PARSE PARAGRAPHS
003170*        (610000/650000) - LOADED WITH THE RAW TEXT BEFORE EACH
003180*        PERFORM AND PICKED APART INTO CCYY/MM/DD ON SUCCESS.
003190 01  WS-PARSE-WORK.
003200     05  WS-PARSE-INPUT           PIC X(10).
003210     05  WS-PARSE-CCYY            PIC 9(04) COMP.
003220     05  WS-PARSE-MM              PIC 9(02) COMP.
003230     05  WS-PARSE-DD              PIC 9(02) COMP.
003240     05  FILLER                   PIC X(02) VALUE SPACES.
003250*
003255*        UNSTRING TARGET FOR ONE RANGE CARD (320000) - TWO
003256*        COMPONENTS EXPECTED, A THIRD IS CARRIED SO A CARD WITH
003257*        AN EXTRA COMMA IS CAUGHT BY THE COUNT CHECK RATHER THAN
003258*        SILENTLY TRUNCATED.
003260 01  WS-COMPONENTS.
003270     05  WS-COMPONENT-COUNT       PIC S9(04) COMP VALUE ZERO.
003280     05  WS-COMPONENT-1           PIC X(20) VALUE SPACES.
003290     05  WS-COMPONENT-2           PIC X(20) VALUE SPACES.
003300     05  WS-COMPONENT-3           PIC X(20) VALUE SPACES.
003310     05  FILLER                   PIC X(02) VALUE SPACES.
003320*
003330*        HOLDS ONE RANGE CARD'S TWO SERIAL NUMBERS WHILE 320000
003340*        NORMALIZES THEM FOR THE DAY-COUNT TABLE AND 330000/331000
003350*        CHECK THEM AGAINST THE TABLE ALREADY BUILT.
003360 01  WS-WORK-RANGE.
003370     05  WS-WORK-LOW-SERIAL       PIC S9(09) COMP.
003380     05  WS-WORK-HIGH-SERIAL      PIC S9(09) COMP.
003390     05  WS-WORK-FROM-SERIAL      PIC S9(09) COMP.
003400     05  WS-WORK-TO-SERIAL        PIC S9(09) COMP.
003410     05  FILLER                   PIC X(02) VALUE SPACES.
003420*
003430 01  WS-CIVIL-WORK.
003440     05  WS-CW-Y                  PIC S9(09) COMP.
003450     05  WS-CW-M                  PIC S9(09) COMP.
003460     05  WS-CW-D                  PIC S9(09) COMP.
003470*        SCRATCH QUOTIENT/REMAINDER PAIR FOR THE 4/100/400
003480*        LEAP-YEAR RESIDUE TEST IN 640000.
003490     05  WS-CW-ERA                PIC S9(09) COMP.
003500     05  WS-CW-YOE                PIC S9(09) COMP.
003510*        YEAR-LOOP CONTROL AND THE STANDARD/LEAP LENGTH OF THE
003520*        YEAR CURRENTLY BEING ACCUMULATED IN 620000/630000.
003530     05  WS-CW-YEAR-INC           PIC S9(09) COMP.
003540     05  WS-CW-YEAR-LENGTH        PIC S9(09) COMP.
003550*        THE TARGET YEAR PASSED IN TO 620000, SAVED OFF BEFORE
003560*        WS-CW-Y GETS REUSED AS THE YEAR-LOOP SCRATCH FIELD.
003570     05  WS-CW-TARGET-YEAR        PIC S9(09) COMP.
003580*        MONTH-LOOP CONTROL, DOUBLES AS THE MONTH-LENGTH-TABLE
003590*        SUBSCRIPT IN 620000/630000.
003600     05  WS-CW-MONTH-INC          PIC S9(09) COMP.
003610*        WORKING LENGTH OF THE MONTH CURRENTLY BEING WALKED IN
003620*        620000/630000, FEBRUARY ADJUSTED FOR A LEAP YEAR.
003630     05  WS-CW-MONTH-LENGTH-WK    PIC S9(09) COMP.
003640*        DAYS STILL TO BE PLACED WHEN UNWINDING A SERIAL NUMBER
003650*        BACK TO A YEAR/MONTH/DAY IN 630000.
003660     05  WS-CW-REMAINING-DAYS     PIC S9(09) COMP.
003670     05  WS-CW-INPUT-SERIAL       PIC S9(09) COMP.
003680     05  WS-CW-RESULT-SERIAL      PIC S9(09) COMP.
003690     05  FILLER                   PIC X(02) VALUE SPACES.
003700*
003710*    09/14/07 KAS - JUNE WAS CODED AS 31 DAYS.  CR-0578.
003720 01  WS-MONTH-DAYS-DATA.
003730     05  FILLER                   PIC X(04) VALUE "0131".
003740     05  FILLER                   PIC X(04) VALUE "0228".
003750     05  FILLER                   PIC X(04) VALUE "0331".
003760     05  FILLER                   PIC X(04) VALUE "0430".
003770     05  FILLER                   PIC X(04) VALUE "0531".
003780     05  FILLER                   PIC X(04) VALUE "0630".
003790     05  FILLER                   PIC X(04) VALUE "0731".
003800     05  FILLER                   PIC X(04) VALUE "0831".
003810     05  FILLER                   PIC X(04) VALUE "0930".
003820     05  FILLER                   PIC X(04) VALUE "1031".
003830     05  FILLER                   PIC X(04) VALUE "1130".
003840     05  FILLER                   PIC X(04) VALUE "1231".
003850*
003860 01  WS-MONTH-DAYS-TABLE REDEFINES WS-MONTH-DAYS-DATA.
003870     05  WS-MONTH-DAYS-ENTRY OCCURS 12 TIMES
003880                 ASCENDING KEY IS WS-MONTH-NUMBER
003890                 INDEXED BY IDX-MONTH.
003900         10  WS-MONTH-NUMBER      PIC 9(02).
003910         10  WS-MONTH-LENGTH      PIC 9(02).
003920*
003930 01  WS-RANGE-TABLE-CONTROL.
003935*        WS-RANGE-COUNT IS THE OCCURS DEPENDING ON FOR THE TABLE
003936*        BELOW - IT MUST BE SET BEFORE THE TABLE IS ADDRESSED,
003937*        NEVER AFTER, PER THE USUAL OCCURS DEPENDING ON RULE.
003940     05  WS-RANGE-COUNT           PIC S9(05) COMP VALUE ZERO.
003950     05  FILLER                   PIC X(02) VALUE SPACES.
003960*
003970 01  WS-RANGE-TABLE.
003975*        UP TO 500 DISTINCT RANGE CARDS (CR-0309 - RAISED FROM
003976*        200 FOR THE ALUMNI-GIVING CONVERSION).  EACH ENTRY
003977*        CARRIES BOTH THE NORMALIZED LOW/HIGH PAIR AND THE
003978*        AS-KEYED FROM/TO PAIR - SEE THE COMMENT ON
003979*        WS-RANGE-FROM-SERIAL BELOW FOR WHY BOTH ARE NEEDED.
003980     05  WS-RANGE-ENTRY OCCURS 0 TO 500 TIMES
003990                 DEPENDING ON WS-RANGE-COUNT
004000                 INDEXED BY IDX-RANGE.
004010         10  WS-RANGE-LOW-SERIAL   PIC S9(09) COMP.
004020         10  WS-RANGE-HIGH-SERIAL  PIC S9(09) COMP.
004030*        THE FROM/TO PAIR AS KEYED ON THE CARD, BEFORE THE
004040*        LOW/HIGH NORMALIZATION BELOW - THIS IS WHAT THE
004050*        DUPLICATE CARD CHECK MUST COMPARE AGAINST, SINCE A
004060*        REVERSED PAIR ON A LATER CARD IS A DIFFERENT ENTRY.
004070         10  WS-RANGE-FROM-SERIAL  PIC S9(09) COMP.
004080         10  WS-RANGE-TO-SERIAL    PIC S9(09) COMP.
004090         10  FILLER                PIC X(02) VALUE SPACES.
004100*
004105*        WS-DAY-SPAN AND THE MIN/MAX SERIAL PAIR (400000/410000)
004106*        DESCRIBE THE ONE CONTIGUOUS BLOCK OF CALENDAR DAYS THE
004107*        DAY-COUNT TABLE BELOW COVERS - EVERY DAY OUTSIDE THAT
004108*        BLOCK IS TREATED AS "NO COVERAGE" WITHOUT A TABLE LOOKUP.
004110 01  WS-DAY-COUNT-CONTROL.
004120     05  WS-DAY-SPAN              PIC S9(09) COMP VALUE ZERO.
004130     05  WS-MIN-LOW-SERIAL        PIC S9(09) COMP VALUE ZERO.
004140     05  WS-MAX-HIGH-SERIAL       PIC S9(09) COMP VALUE ZERO.
004150     05  WS-DC-IDX                PIC S9(09) COMP VALUE ZERO.
004160     05  FILLER                   PIC X(02) VALUE SPACES.
004170*
004175*        DIRECT-ADDRESSED BY DAY-SERIAL OFFSET FROM
004176*        WS-MIN-LOW-SERIAL (WS-DC-IDX) - NO SEARCH IS NEEDED TO
004177*        FIND A GIVEN DAY'S ENTRY, ONLY A SUBTRACT.  60000
004178*        ENTRIES (CR-0466) COVERS WELL OVER A CENTURY OF SPAN.
004180 01  WS-DAY-COUNT-TABLE.
004190     05  WS-DAY-COUNT-ENTRY OCCURS 0 TO 60000 TIMES
004200                 DEPENDING ON WS-DAY-SPAN
004210                 INDEXED BY IDX-DAY.
004220         10  WS-DC-PRESENT        PIC X(01) VALUE "N".
004230             88  SW-DC-PRESENT             VALUE "Y".
004240         10  WS-DC-COUNT          PIC S9(09) COMP VALUE ZERO.
004250         10  FILLER               PIC X(01) VALUE SPACES.
004260*
004270*        WORKING SERIAL NUMBERS AND ACCUMULATORS FOR THE 500000
004280*        HISTORY WALK - ONE ENTRY PER FIELD ON THE REPORT LINE,
004290*        PLUS THE SCRATCH SERIAL USED TO ADD UP A WINDOW.
004300 01  WS-HISTORY-WORK.
004310     05  WS-FIRST-HISTORY-SERIAL  PIC S9(09) COMP.
004320     05  WS-CUR-SERIAL            PIC S9(09) COMP.
004330     05  WS-WINDOW-START          PIC S9(09) COMP.
004340     05  WS-SUM-SERIAL            PIC S9(09) COMP.
004350     05  WS-WINDOW-TOTAL          PIC S9(09) COMP.
004360     05  WS-RUN-TOTAL             PIC S9(09) COMP VALUE ZERO.
004370     05  WS-CUR-DAY-COUNT         PIC S9(09) COMP.
004380     05  WS-DAYS-REMAINING        PIC S9(09) COMP.
004390     05  FILLER                   PIC X(02) VALUE SPACES.
004400*
004410*        THE CURRENT HISTORY DAY'S DATE, BROKEN OUT BY 630000 AND
004420*        RE-ASSEMBLED WITH LITERAL DASHES FOR THE REPORT LINE.
004430 01  WS-DATE-TEXT.
004440     05  WS-DT-CCYY               PIC 9(04).
004450     05  FILLER                   PIC X(01) VALUE "-".
004460     05  WS-DT-MM                 PIC 9(02).
004470     05  FILLER                   PIC X(01) VALUE "-".
004480     05  WS-DT-DD                 PIC 9(02).
004490*
004500*        NUMERIC-EDITED WORK FIELDS - EVERY REPORT COLUMN IS
004510*        MOVED THROUGH ONE OF THESE BEFORE BEING LEFT-JUSTIFIED
004520*        BY 550000, SO ZERO SUPPRESSION HAPPENS BEFORE THE COMMA
004530*        SEPARATED LINE IS BUILT.
004540 01  WS-EDIT-AREA.
004550     05  WS-EDIT-19               PIC Z(18)9.
004560     05  WS-EDIT-19-SIGNED        PIC -(18)9.
004570     05  FILLER                   PIC X(02) VALUE SPACES.
004580*
004590 01  WS-LJ-AREA.
004600     05  WS-LJ-SOURCE             PIC X(19).
004610     05  WS-LJ-RESULT             PIC X(19).
004620     05  WS-LJ-LEAD-COUNT         PIC S9(04) COMP.
004630     05  WS-LJ-START              PIC S9(04) COMP.
004640     05  FILLER                   PIC X(02) VALUE SPACES.
004650*
004660*        THE SIX REPORT-LINE FIELDS IN TEXT FORM, READY TO BE
004670*        STRUNG TOGETHER WITH COMMAS BY 530000.  THE DAYS-REMAIN
004680*        FIELD IS LEFT BLANK AND UNUSED WHEN NO MAXIMUM WAS GIVEN.
004690 01  WS-REPORT-FIELDS.
004700     05  WS-RL-FLAG               PIC X(01).
004710     05  WS-RL-DAY-COUNT-TEXT     PIC X(19).
004720     05  WS-RL-RUN-TOTAL-TEXT     PIC X(19).
004730     05  WS-RL-WINDOW-TOTAL-TEXT  PIC X(19).
004740     05  WS-RL-DAYS-REMAIN-TEXT   PIC X(19).
004750     05  WS-STRING-PTR            PIC S9(04) COMP.
004760     05  FILLER                   PIC X(02) VALUE SPACES.
004770*
004780 PROCEDURE DIVISION.
004790*    THE RANGE-FILE IS THE ONLY FILE GIVEN A DECLARATIVE - IT IS
004800*    OPERATOR KEYED, SO A TRANSCRIPTION SLIP IN THE FILE NAME OR
004810*    A BAD MOUNT SHOWS UP HERE INSTEAD OF AS A GARBLED READ.
004820 DECLARATIVES.
004830 File-Handler SECTION.
004840     USE AFTER ERROR PROCEDURE ON RANGE-FILE.
004850*
004860*        PARM-FILE AND REPORT-FILE ARE LEFT WITHOUT A DECLARATIVE
004870*        ON PURPOSE - AN EMPTY OR MISSING PARM CARD IS A NORMAL,
004880*        HANDLED CASE (200000 TAKES ALL DEFAULTS), AND
004890*        REPORT-FILE IS A FRESH OUTPUT FILE THIS JOB OWNS OUTRIGHT.
004900 Range-File-Status-Check.
004910     DISPLAY "DAYTOTRP - I/O EXCEPTION ON RANGE-FILE"
004920     DISPLAY "STATUS CODE: [" FS-RANGE-FILE "]"
004930     MOVE CTE-SIXTEEN TO RETURN-CODE
004940     STOP RUN.
004950 END DECLARATIVES.
004960*
004970*    -----------------------------------------------------------
004980*    MAIN LINE.  FIVE STAGES, RUN ONCE EACH, IN THIS ORDER:
004990*    OPEN AND ACCEPT (100000), RESOLVE THE PARM CARD (200000),
005000*    LOAD AND DEDUP THE RANGE CARDS (300000), BUILD THE DAY-BY-
005010*    DAY COUNT TABLE (400000), THEN WALK THE HISTORY WINDOW AND
005020*    PRINT (500000).  THERE IS NO RESTART LOGIC - A FAILED RUN
005030*    IS RESUBMITTED FROM THE TOP AGAINST THE SAME CARDS.
005040*    -----------------------------------------------------------
005050 MAIN-PARAGRAPH.
005060     PERFORM 100000-BEGIN-INITIALIZE-PROGRAM
005070        THRU 100000-END-INITIALIZE-PROGRAM
005080*
005090     PERFORM 200000-BEGIN-RESOLVE-PARAMETERS
005100        THRU 200000-END-RESOLVE-PARAMETERS
005110*
005120     PERFORM 300000-BEGIN-LOAD-RANGES
005130        THRU 300000-END-LOAD-RANGES
005140*
005150     PERFORM 400000-BEGIN-BUILD-DAY-COUNTS
005160        THRU 400000-END-BUILD-DAY-COUNTS
005170*
005180     PERFORM 500000-BEGIN-WRITE-DAY-TOTALS
005190        THRU 500000-END-WRITE-DAY-TOTALS
005200*
005210     PERFORM 900000-BEGIN-TERMINATE-PROGRAM
005220        THRU 900000-END-TERMINATE-PROGRAM
005230*
005240     STOP RUN.
005250*
005260*    -----------------------------------------------------------
005270*    100000  -  OPEN THE PARM, RANGE AND REPORT FILES AND
005280*                CAPTURE TODAY'S DATE FOR PARAMETER DEFAULTING.
005290*    -----------------------------------------------------------
005300 100000-BEGIN-INITIALIZE-PROGRAM.
005310*        ALL THREE FILE NAMES COME FROM THE OPERATOR RATHER THAN
005320*        FROM A FIXED SELECT CLAUSE, SO THE SAME LOAD MODULE
005330*        SERVES ANY PLEDGE OR ENROLLMENT FEED WITHOUT A RECOMPILE.
005340     DISPLAY "DAYTOTRP - DAY RANGE TOTALS BATCH CALCULATOR"
005350     DISPLAY "ENTER PARM CONTROL CARD FILE NAME: "
005360        WITH NO ADVANCING
005370     ACCEPT WS-NAME-PARM-FILE
005380*
005390     DISPLAY "ENTER RANGE CARD FILE NAME: "
005400        WITH NO ADVANCING
005410     ACCEPT WS-NAME-RANGE-FILE
005420*
005430     DISPLAY "ENTER REPORT OUTPUT FILE NAME: "
005440        WITH NO ADVANCING
005450     ACCEPT WS-NAME-REPORT-FILE
005460*
005470*        TODAY'S DATE IS THE FALLBACK EFFECTIVE DATE WHEN THE
005480*        PARM CARD DOES NOT SUPPLY ONE, AND THE BASE YEAR FOR A
005490*        BARE MM-DD ON THE DATE OR FROM PARAMETER.
005500     ACCEPT WS-TODAY-YYYYMMDD FROM DATE YYYYMMDD
005510*
005520     OPEN INPUT  PARM-FILE
005530     OPEN INPUT  RANGE-FILE
005540     OPEN OUTPUT REPORT-FILE
005550*
005560     DISPLAY "RUN DATE: " WS-TODAY-CCYY "-" WS-TODAY-MM
005570        "-" WS-TODAY-DD.
005580 100000-END-INITIALIZE-PROGRAM.
005590     EXIT.
005600*
005610*    -----------------------------------------------------------
005620*    200000  -  RESOLVE THE SIX RUN PARAMETERS FROM THE PARM
005630*                CARD, APPLYING THE SHOP DEFAULTING RULES.
005640*    -----------------------------------------------------------
005650 200000-BEGIN-RESOLVE-PARAMETERS.
005660*        A MISSING PARM CARD IS NOT FATAL - IT JUST MEANS EVERY
005670*        ONE OF THE SIX SUB-PARAGRAPHS BELOW TAKES ITS DEFAULT,
005680*        SINCE MOVE SPACES TO F-PARM-RECORD LEFT ALL THE
005690*        NUMERIC-FIELD REDEFINES BLANK.
005700     MOVE SPACES TO F-PARM-RECORD
005710     READ PARM-FILE RECORD
005720        AT END
005730           DISPLAY "DAYTOTRP - NO PARM CARD SUPPLIED, "
005740              "DEFAULTS WILL APPLY"
005750     END-READ
005760*
005770     PERFORM 210000-BEGIN-RESOLVE-DATE
005780        THRU 210000-END-RESOLVE-DATE
005790*
005800     PERFORM 220000-BEGIN-RESOLVE-RESET-DATE
005810        THRU 220000-END-RESOLVE-RESET-DATE
005820*
005830     PERFORM 230000-BEGIN-RESOLVE-WINDOW-SIZE
005840        THRU 230000-END-RESOLVE-WINDOW-SIZE
005850*
005860     PERFORM 240000-BEGIN-RESOLVE-HISTORY-COUNT
005870        THRU 240000-END-RESOLVE-HISTORY-COUNT
005880*
005890     PERFORM 250000-BEGIN-RESOLVE-MAX-DAYS
005900        THRU 250000-END-RESOLVE-MAX-DAYS
005910*
005920     PERFORM 260000-BEGIN-RESOLVE-RANGE-BOUND
005930        THRU 260000-END-RESOLVE-RANGE-BOUND.
005940 200000-END-RESOLVE-PARAMETERS.
005950     EXIT.
005960*
005970*    RESOLVE THE EFFECTIVE DATE.  A FULL ISO CARD VALUE WINS;
005980*    OTHERWISE A MONTH-DAY VALUE IS RETRIED AGAINST THE
005990*    CURRENT YEAR; OTHERWISE TODAY IS USED.
006000 210000-BEGIN-RESOLVE-DATE.
006010     IF F-PARM-DATE = SPACES
006020         MOVE WS-TODAY-CCYY TO WS-EFF-CCYY
006030         MOVE WS-TODAY-MM   TO WS-EFF-MM
006040         MOVE WS-TODAY-DD   TO WS-EFF-DD
006050     ELSE
006060         MOVE F-PARM-DATE TO WS-PARSE-INPUT
006070         PERFORM 610000-BEGIN-PARSE-ISO-DATE
006080            THRU 610000-END-PARSE-ISO-DATE
006090         IF PARSE-SUCCESSFUL
006100             MOVE WS-PARSE-CCYY TO WS-EFF-CCYY
006110             MOVE WS-PARSE-MM   TO WS-EFF-MM
006120             MOVE WS-PARSE-DD   TO WS-EFF-DD
006130         ELSE
006140             MOVE WS-TODAY-CCYY TO WS-PARSE-CCYY
006150             PERFORM 650000-BEGIN-PARSE-MONTH-DAY
006160                THRU 650000-END-PARSE-MONTH-DAY
006170             IF PARSE-SUCCESSFUL
006180                 MOVE WS-TODAY-CCYY TO WS-EFF-CCYY
006190                 MOVE WS-PARSE-MM   TO WS-EFF-MM
006200                 MOVE WS-PARSE-DD   TO WS-EFF-DD
006210             ELSE
006220                 DISPLAY "DAYTOTRP - DATE PARAMETER ON "
006230                    "PARM CARD IS NOT A VALID DATE"
006240                 PERFORM 800000-BEGIN-ABEND-RUN
006250                    THRU 800000-END-ABEND-RUN
006260             END-IF
006270         END-IF
006280     END-IF
006290*
006300*        THE EFFECTIVE DATE'S SERIAL NUMBER IS CARRIED FOR THE
006310*        REST OF THE RUN - EVERY LATER COMPARISON AGAINST IT
006320*        (WINDOW SIZE, HISTORY WALK) IS A PLAIN INTEGER SUBTRACT
006330*        AGAINST WS-EFF-DATE-SERIAL, NEVER A RE-PARSE.
006340     MOVE WS-EFF-CCYY TO WS-CW-Y
006350     MOVE WS-EFF-MM   TO WS-CW-M
006360     MOVE WS-EFF-DD   TO WS-CW-D
006370     PERFORM 620000-BEGIN-CIVIL-TO-SERIAL
006380        THRU 620000-END-CIVIL-TO-SERIAL
006390     MOVE WS-CW-RESULT-SERIAL TO WS-EFF-DATE-SERIAL.
006400 210000-END-RESOLVE-DATE.
006410     EXIT.
006420*
006430*    RESOLVE THE OPTIONAL RESET (FROM) DATE.  A MONTH-DAY VALUE
006440*    THAT FALLS AFTER THE EFFECTIVE DATE'S MONTH AND DAY ROLLS
006450*    BACK TO THE PRIOR YEAR (CR-0355).
006460 220000-BEGIN-RESOLVE-RESET-DATE.
006470     IF F-PARM-FROM = SPACES
006480         MOVE "N" TO SW-RESET-DATE-GIVEN
006490     ELSE
006500         SET RESET-DATE-CONFIGURED TO TRUE
006510         MOVE F-PARM-FROM TO WS-PARSE-INPUT
006520         PERFORM 610000-BEGIN-PARSE-ISO-DATE
006530            THRU 610000-END-PARSE-ISO-DATE
006540         IF PARSE-SUCCESSFUL
006550             MOVE WS-PARSE-CCYY TO WS-RESET-CCYY
006560             MOVE WS-PARSE-MM   TO WS-RESET-MM
006570             MOVE WS-PARSE-DD   TO WS-RESET-DD
006580         ELSE
006590             MOVE WS-EFF-CCYY TO WS-PARSE-CCYY
006600             PERFORM 650000-BEGIN-PARSE-MONTH-DAY
006610                THRU 650000-END-PARSE-MONTH-DAY
006620             IF PARSE-FAILED
006630                 DISPLAY "DAYTOTRP - FROM PARAMETER ON "
006640                    "PARM CARD IS NOT A VALID DATE"
006650                 PERFORM 800000-BEGIN-ABEND-RUN
006660                    THRU 800000-END-ABEND-RUN
006670             END-IF
006680*            A BARE MM-DD FROM VALUE IS ASSUMED TO FALL IN THE
006690*            EFFECTIVE YEAR UNLESS ITS MONTH/DAY IS LATER IN THE
006700*            CALENDAR THAN THE EFFECTIVE DATE - THEN IT MUST HAVE
006710*            MEANT THE PRIOR YEAR (CR-0355 - THE ORIGINAL CODING
006720*            LEFT THIS CASE DEFAULTING TO THE EFFECTIVE YEAR).
006730             IF WS-PARSE-MM > WS-EFF-MM
006740                 COMPUTE WS-RESET-CCYY = WS-EFF-CCYY - 1
006750             ELSE
006760                 IF WS-PARSE-MM = WS-EFF-MM
006770                    AND WS-PARSE-DD > WS-EFF-DD
006780                     COMPUTE WS-RESET-CCYY = WS-EFF-CCYY - 1
006790                 ELSE
006800                     MOVE WS-EFF-CCYY TO WS-RESET-CCYY
006810                 END-IF
006820             END-IF
006830             MOVE WS-PARSE-MM TO WS-RESET-MM
006840             MOVE WS-PARSE-DD TO WS-RESET-DD
006850         END-IF
006860*
006870         MOVE WS-RESET-CCYY TO WS-CW-Y
006880         MOVE WS-RESET-MM   TO WS-CW-M
006890         MOVE WS-RESET-DD   TO WS-CW-D
006900         PERFORM 620000-BEGIN-CIVIL-TO-SERIAL
006910            THRU 620000-END-CIVIL-TO-SERIAL
006920         MOVE WS-CW-RESULT-SERIAL TO WS-RESET-DATE-SERIAL
006930*
006940         IF WS-RESET-DATE-SERIAL > WS-EFF-DATE-SERIAL
006950             DISPLAY "DAYTOTRP - FROM DATE CANNOT BE "
006960                "AFTER THE EFFECTIVE DATE"
006970             PERFORM 800000-BEGIN-ABEND-RUN
006980                THRU 800000-END-ABEND-RUN
006990         END-IF
007000     END-IF.
007010 220000-END-RESOLVE-RESET-DATE.
007020     EXIT.
007030*
007040*    RESOLVE THE WINDOW SIZE.  A CARD VALUE WINS OUTRIGHT;
007050*    OTHERWISE IT IS DERIVED FROM THE RESET DATE, OR FROM ONE
007060*    YEAR BACK WHEN NO RESET DATE WAS GIVEN EITHER (CR-0402).
007070 230000-BEGIN-RESOLVE-WINDOW-SIZE.
007080*        THE WINDOW SIZE DRIVES ONLY THE ROLLING WINDOW TOTAL
007090*        PRINTED ON EACH LINE (511000) - IT DOES NOT BY ITSELF
007100*        LIMIT HOW MANY HISTORY LINES ARE PRINTED.  THAT IS THE
007110*        HISTORY COUNT, RESOLVED NEXT IN 240000.
007120     IF F-PARM-WINDOW-X NOT = SPACES
007130         MOVE F-PARM-WINDOW TO WS-WINDOW-SIZE
007140         IF WS-WINDOW-SIZE < 0
007150             DISPLAY "DAYTOTRP - WINDOW PARAMETER CANNOT "
007160                "BE LESS THAN ZERO"
007170             PERFORM 800000-BEGIN-ABEND-RUN
007180                THRU 800000-END-ABEND-RUN
007190         END-IF
007200     ELSE
007210         IF RESET-DATE-CONFIGURED
007220             COMPUTE WS-WINDOW-SIZE =
007230                WS-EFF-DATE-SERIAL - WS-RESET-DATE-SERIAL
007240         ELSE
007250             MOVE WS-EFF-CCYY TO WS-CW-Y
007260             MOVE WS-EFF-MM   TO WS-CW-M
007270             MOVE WS-EFF-DD   TO WS-CW-D
007280             COMPUTE WS-CW-Y = WS-CW-Y - 1
007290             PERFORM 620000-BEGIN-CIVIL-TO-SERIAL
007300                THRU 620000-END-CIVIL-TO-SERIAL
007310             COMPUTE WS-WINDOW-SIZE =
007320                WS-EFF-DATE-SERIAL - WS-CW-RESULT-SERIAL
007330         END-IF
007340     END-IF.
007350 230000-END-RESOLVE-WINDOW-SIZE.
007360     EXIT.
007370*
007380*    RESOLVE THE HISTORY COUNT.  A CARD VALUE IS TAKEN AS GIVEN,
007390*    EVEN IF ZERO OR NEGATIVE; OTHERWISE THE WINDOW SIZE APPLIES.
007400 240000-BEGIN-RESOLVE-HISTORY-COUNT.
007410     IF F-PARM-HISTORY-X NOT = SPACES
007420         MOVE F-PARM-HISTORY TO WS-HISTORY-COUNT
007430         SET HISTORY-PARM-GIVEN TO TRUE
007440     ELSE
007450         MOVE WS-WINDOW-SIZE TO WS-HISTORY-COUNT
007460     END-IF.
007470 240000-END-RESOLVE-HISTORY-COUNT.
007480     EXIT.
007490*
007500*    RESOLVE THE OPTIONAL MAXIMUM-DAYS CEILING (CR-0201).
007510 250000-BEGIN-RESOLVE-MAX-DAYS.
007520     IF F-PARM-MAX-X NOT = SPACES
007530         MOVE F-PARM-MAX TO WS-MAX-DAYS
007540         IF WS-MAX-DAYS < 0
007550             DISPLAY "DAYTOTRP - MAXIMUM DAYS PARAMETER "
007560                "CANNOT BE LESS THAN ZERO"
007570             PERFORM 800000-BEGIN-ABEND-RUN
007580                THRU 800000-END-ABEND-RUN
007590         END-IF
007600         SET MAX-DAYS-CONFIGURED TO TRUE
007610     END-IF.
007620 250000-END-RESOLVE-MAX-DAYS.
007630     EXIT.
007640*
007650*    RESOLVE THE RANGE LOWER BOUND FLAG (CR-0233, CR-0518).
007660 260000-BEGIN-RESOLVE-RANGE-BOUND.
007670     IF F-PARM-BOUND = "EXCLUSIVE"
007680         SET RANGE-LOWER-BOUND-EXCLUSIVE TO TRUE
007690     ELSE
007700         SET RANGE-LOWER-BOUND-INCLUSIVE TO TRUE
007710     END-IF.
007720 260000-END-RESOLVE-RANGE-BOUND.
007730     EXIT.
007740*
007750*    -----------------------------------------------------------
007760*    300000  -  READ THE RANGE CARDS, VALIDATE THEM, AND LOAD
007770*                THE DISTINCT LOW/HIGH SERIAL PAIRS INTO THE
007780*                RANGE TABLE (CR ORIGINAL, DEDUP ADDED 03/22/88).
007781*
007782*                THE DECK CAN BE EMPTY (400000/500000 BOTH HANDLE
007783*                A ZERO-ENTRY RANGE TABLE) AND CAN CARRY THE SAME
007784*                SPAN MORE THAN ONCE UNDER DIFFERENT ENDPOINTS -
007785*                NEITHER CASE IS TREATED AS AN ERROR, ONLY A
007786*                LITERAL DUPLICATE ROW IS SUPPRESSED.
007790*    -----------------------------------------------------------
007800 300000-BEGIN-LOAD-RANGES.
007810     PERFORM 310000-BEGIN-READ-ONE-RANGE
007820        THRU 310000-END-READ-ONE-RANGE
007830       UNTIL END-OF-RANGE-FILE.
007840 300000-END-LOAD-RANGES.
007850     EXIT.
007860*
007870*        LINE NUMBER IS COUNTED BEFORE THE PARSE, NOT AFTER, SO
007880*        AN ABEND MESSAGE FROM 320000 POINTS AT THE CARD JUST
007890*        READ RATHER THAN THE ONE AHEAD OF IT.
007900 310000-BEGIN-READ-ONE-RANGE.
007910     READ RANGE-FILE RECORD
007920        AT END
007930           SET END-OF-RANGE-FILE TO TRUE
007940        NOT AT END
007950           ADD CTE-ONE TO WS-LINE-NUMBER
007960           PERFORM 320000-BEGIN-PARSE-ONE-RANGE
007970              THRU 320000-END-PARSE-ONE-RANGE
007980     END-READ.
007990 310000-END-READ-ONE-RANGE.
008000     EXIT.
008010*
008020*    09/14/07 KAS - THE FROM/TO PAIR IS NOW CARRIED SEPARATELY
008030*    FROM THE NORMALIZED LOW/HIGH PAIR SO A REVERSED-ENDPOINT
008040*    CARD DOES NOT LOOK LIKE A DUPLICATE OF AN EARLIER CARD.
008050*    CR-0578.
008060 320000-BEGIN-PARSE-ONE-RANGE.
008070     MOVE SPACES TO WS-COMPONENT-1 WS-COMPONENT-2
008080        WS-COMPONENT-3
008090     MOVE ZERO TO WS-COMPONENT-COUNT
008100     UNSTRING F-RANGE-TEXT DELIMITED BY ","
008110        INTO WS-COMPONENT-1 WS-COMPONENT-2 WS-COMPONENT-3
008120        TALLYING IN WS-COMPONENT-COUNT
008130     END-UNSTRING
008140*
008150     IF WS-COMPONENT-COUNT NOT = CTE-TWO
008160         DISPLAY "DAYTOTRP - EXPECTED TWO COMPONENTS ON "
008170            "LINE " WS-LINE-NUMBER
008180         PERFORM 800000-BEGIN-ABEND-RUN
008190            THRU 800000-END-ABEND-RUN
008200     END-IF
008210*
008220     MOVE WS-COMPONENT-1(1:10) TO WS-PARSE-INPUT
008230     PERFORM 610000-BEGIN-PARSE-ISO-DATE
008240        THRU 610000-END-PARSE-ISO-DATE
008250     IF PARSE-FAILED
008260         DISPLAY "DAYTOTRP - INVALID DATE ON LINE "
008270            WS-LINE-NUMBER
008280         PERFORM 800000-BEGIN-ABEND-RUN
008290            THRU 800000-END-ABEND-RUN
008300     END-IF
008310     MOVE WS-PARSE-CCYY TO WS-CW-Y
008320     MOVE WS-PARSE-MM   TO WS-CW-M
008330     MOVE WS-PARSE-DD   TO WS-CW-D
008340     PERFORM 620000-BEGIN-CIVIL-TO-SERIAL
008350        THRU 620000-END-CIVIL-TO-SERIAL
008360     MOVE WS-CW-RESULT-SERIAL TO WS-WORK-LOW-SERIAL
008370     MOVE WS-CW-RESULT-SERIAL TO WS-WORK-FROM-SERIAL
008380*
008390     MOVE WS-COMPONENT-2(1:10) TO WS-PARSE-INPUT
008400     PERFORM 610000-BEGIN-PARSE-ISO-DATE
008410        THRU 610000-END-PARSE-ISO-DATE
008420     IF PARSE-FAILED
008430         DISPLAY "DAYTOTRP - INVALID DATE ON LINE "
008440            WS-LINE-NUMBER
008450         PERFORM 800000-BEGIN-ABEND-RUN
008460            THRU 800000-END-ABEND-RUN
008470     END-IF
008480     MOVE WS-PARSE-CCYY TO WS-CW-Y
008490     MOVE WS-PARSE-MM   TO WS-CW-M
008500     MOVE WS-PARSE-DD   TO WS-CW-D
008510     PERFORM 620000-BEGIN-CIVIL-TO-SERIAL
008520        THRU 620000-END-CIVIL-TO-SERIAL
008530     MOVE WS-CW-RESULT-SERIAL TO WS-WORK-HIGH-SERIAL
008540     MOVE WS-CW-RESULT-SERIAL TO WS-WORK-TO-SERIAL
008550*
008560*    THE LOW/HIGH PAIR IS NORMALIZED HERE ONLY FOR LOADING THE
008570*    DAY-COUNT TABLE FURTHER ON.  WS-WORK-FROM-SERIAL AND
008580*    WS-WORK-TO-SERIAL KEEP THE PAIR IN THE ORDER GIVEN ON THE
008590*    CARD, WHICH IS WHAT THE DUPLICATE-CARD TEST MUST GO BY.
008600     IF WS-WORK-LOW-SERIAL >
008610        WS-WORK-HIGH-SERIAL
008620         MOVE WS-WORK-LOW-SERIAL
008630            TO WS-CW-INPUT-SERIAL
008640         MOVE WS-WORK-HIGH-SERIAL
008650            TO WS-WORK-LOW-SERIAL
008660         MOVE WS-CW-INPUT-SERIAL
008670            TO WS-WORK-HIGH-SERIAL
008680     END-IF
008690*
008700     PERFORM 330000-BEGIN-STORE-RANGE-IF-NEW
008710        THRU 330000-END-STORE-RANGE-IF-NEW.
008720 320000-END-PARSE-ONE-RANGE.
008730     EXIT.
008740*
008750*    ADD THE RANGE TO THE TABLE ONLY WHEN AN IDENTICAL FROM/TO
008760*    PAIR, IN THE ORDER GIVEN ON THE CARD, IS NOT ALREADY
008770*    PRESENT.  A CARD REPEATING AN EARLIER SPAN WITH ITS
008780*    ENDPOINTS REVERSED IS A DIFFERENT ENTRY AND MUST STILL
008790*    CONTRIBUTE ITS OWN DAY COUNTS - ONLY THE NORMALIZED
008800*    LOW/HIGH PAIR GOES INTO THE TABLE FOR THAT PURPOSE.
008810 330000-BEGIN-STORE-RANGE-IF-NEW.
008820     MOVE "N" TO SW-DAY-PRESENT-HERE
008830     IF WS-RANGE-COUNT > CTE-ZERO
008840         PERFORM 331000-BEGIN-CHECK-ONE-RANGE
008850            THRU 331000-END-CHECK-ONE-RANGE
008860           VARYING IDX-RANGE FROM 1 BY 1
008870             UNTIL IDX-RANGE > WS-RANGE-COUNT
008880     END-IF
008890*
008900     IF SW-DAY-PRESENT-HERE = "N"
008910         IF WS-RANGE-COUNT >= CTE-MAX-RANGES
008920             DISPLAY "DAYTOTRP - RANGE TABLE IS FULL, "
008930                "RUN ABORTED"
008940             PERFORM 800000-BEGIN-ABEND-RUN
008950                THRU 800000-END-ABEND-RUN
008960         END-IF
008970         ADD CTE-ONE TO WS-RANGE-COUNT
008980         MOVE WS-WORK-LOW-SERIAL
008990            TO WS-RANGE-LOW-SERIAL(WS-RANGE-COUNT)
009000         MOVE WS-WORK-HIGH-SERIAL
009010            TO WS-RANGE-HIGH-SERIAL(WS-RANGE-COUNT)
009020         MOVE WS-WORK-FROM-SERIAL
009030            TO WS-RANGE-FROM-SERIAL(WS-RANGE-COUNT)
009040         MOVE WS-WORK-TO-SERIAL
009050            TO WS-RANGE-TO-SERIAL(WS-RANGE-COUNT)
009060     END-IF.
009070 330000-END-STORE-RANGE-IF-NEW.
009080     EXIT.
009090*
009100*        COMPARES ONE TABLE ENTRY (SUBSCRIPTED BY IDX-RANGE) TO
009110*        THE INCOMING CARD.  THE CALLER'S VARYING LOOP DRIVES
009120*        IDX-RANGE ACROSS THE WHOLE TABLE SO FAR - THIS PARAGRAPH
009130*        ONLY EVER SETS THE FLAG, NEVER CLEARS IT, SO ONE MATCH
009140*        ANYWHERE IN THE TABLE IS ENOUGH.
009150 331000-BEGIN-CHECK-ONE-RANGE.
009160     IF WS-RANGE-FROM-SERIAL(IDX-RANGE) =
009170           WS-WORK-FROM-SERIAL
009180        AND WS-RANGE-TO-SERIAL(IDX-RANGE) =
009190           WS-WORK-TO-SERIAL
009200         MOVE "Y" TO SW-DAY-PRESENT-HERE
009210     END-IF.
009220 331000-END-CHECK-ONE-RANGE.
009230     EXIT.
009240*
009250*    -----------------------------------------------------------
009260*    400000  -  BUILD THE DAY-COUNT TABLE, ONE ENTRY PER
009270*                CALENDAR DAY FROM THE EARLIEST LOW DATE TO THE
009280*                LATEST HIGH DATE ACROSS ALL RANGE CARDS.
009281*
009282*                THIS TABLE IS BUILT ONCE, BEFORE THE HISTORY WALK
009283*                IN 500000 EVER STARTS, SO EACH HISTORY DAY IS A
009284*                CHEAP DIRECT LOOKUP RATHER THAN A RE-SCAN OF THE
009285*                WHOLE RANGE TABLE.
009290*    -----------------------------------------------------------
009300 400000-BEGIN-BUILD-DAY-COUNTS.
009310*        NO RANGE CARDS AT ALL MEANS AN EMPTY DAY-COUNT TABLE -
009320*        500000 STILL RUNS AND PRINTS THE FULL HISTORY WINDOW,
009330*        EVERY LINE SHOWING NO COVERAGE (CR-0466 CHANGE-LOG
009340*        TESTING RELIED ON THIS CASE).
009350     IF WS-RANGE-COUNT = CTE-ZERO
009360         MOVE ZERO TO WS-DAY-SPAN
009370     ELSE
009380         PERFORM 410000-BEGIN-FIND-MIN-MAX
009390            THRU 410000-END-FIND-MIN-MAX
009400         COMPUTE WS-DAY-SPAN =
009410            WS-MAX-HIGH-SERIAL - WS-MIN-LOW-SERIAL + CTE-ONE
009420         IF WS-DAY-SPAN > CTE-MAX-DAY-SPAN
009430             DISPLAY "DAYTOTRP - RANGE SPAN TOO WIDE FOR "
009440                "THE DAY-COUNT TABLE"
009450             PERFORM 800000-BEGIN-ABEND-RUN
009460                THRU 800000-END-ABEND-RUN
009470         END-IF
009480         PERFORM 415000-BEGIN-CLEAR-ONE-DAY-ENTRY
009490            THRU 415000-END-CLEAR-ONE-DAY-ENTRY
009500           VARYING IDX-DAY FROM 1 BY 1
009510             UNTIL IDX-DAY > WS-DAY-SPAN
009520         PERFORM 420000-BEGIN-DISTRIBUTE-ONE-RANGE
009530            THRU 420000-END-DISTRIBUTE-ONE-RANGE
009540           VARYING IDX-RANGE FROM 1 BY 1
009550             UNTIL IDX-RANGE > WS-RANGE-COUNT
009560     END-IF.
009570 400000-END-BUILD-DAY-COUNTS.
009580     EXIT.
009590*
009600*        SCANS THE WHOLE RANGE TABLE ONCE TO FIND THE EARLIEST
009610*        LOW SERIAL AND THE LATEST HIGH SERIAL - THESE TWO
009620*        NUMBERS BOUND THE DAY-COUNT TABLE ALLOCATED BELOW.
009630 410000-BEGIN-FIND-MIN-MAX.
009640     MOVE WS-RANGE-LOW-SERIAL(1) TO WS-MIN-LOW-SERIAL
009650     MOVE WS-RANGE-HIGH-SERIAL(1) TO WS-MAX-HIGH-SERIAL
009660     IF WS-RANGE-COUNT > CTE-ONE
009670         PERFORM 411000-BEGIN-CHECK-ONE-MIN-MAX
009680            THRU 411000-END-CHECK-ONE-MIN-MAX
009690           VARYING IDX-RANGE FROM 2 BY 1
009700             UNTIL IDX-RANGE > WS-RANGE-COUNT
009710     END-IF.
009720 410000-END-FIND-MIN-MAX.
009730     EXIT.
009740*
009750*        ONE TABLE ENTRY, COMPARED AGAINST THE RUNNING MIN/MAX
009760*        CARRIED FROM THE PARAGRAPH ABOVE.
009770 411000-BEGIN-CHECK-ONE-MIN-MAX.
009780     IF WS-RANGE-LOW-SERIAL(IDX-RANGE) < WS-MIN-LOW-SERIAL
009790         MOVE WS-RANGE-LOW-SERIAL(IDX-RANGE)
009800            TO WS-MIN-LOW-SERIAL
009810     END-IF
009820     IF WS-RANGE-HIGH-SERIAL(IDX-RANGE) > WS-MAX-HIGH-SERIAL
009830         MOVE WS-RANGE-HIGH-SERIAL(IDX-RANGE)
009840            TO WS-MAX-HIGH-SERIAL
009850     END-IF.
009860 411000-END-CHECK-ONE-MIN-MAX.
009870     EXIT.
009880*
009890*        ZEROES ONE DAY-COUNT TABLE ENTRY BEFORE ANY RANGE CARD
009900*        HAS HAD A CHANCE TO MARK IT - WITHOUT THIS PASS A DAY
009910*        NEVER TOUCHED BY A RANGE CARD WOULD PRINT WHATEVER
009920*        GARBAGE WAS SITTING IN STORAGE FROM A PRIOR RUN.
009930 415000-BEGIN-CLEAR-ONE-DAY-ENTRY.
009940     MOVE "N" TO WS-DC-PRESENT(IDX-DAY)
009950     MOVE ZERO TO WS-DC-COUNT(IDX-DAY).
009960 415000-END-CLEAR-ONE-DAY-ENTRY.
009970     EXIT.
009980*
009990*    WALK EVERY DAY COVERED BY ONE RANGE CARD AND MARK IT
010000*    PRESENT, INCREMENTING ITS COUNT EXCEPT WHEN THE DAY IS
010010*    THE RANGE'S LOW DATE AND THE LOWER BOUND IS EXCLUSIVE.
010020 420000-BEGIN-DISTRIBUTE-ONE-RANGE.
010030     PERFORM 430000-BEGIN-MARK-ONE-DAY
010040        THRU 430000-END-MARK-ONE-DAY
010050       VARYING WS-SUM-SERIAL
010060          FROM WS-RANGE-LOW-SERIAL(IDX-RANGE) BY 1
010070         UNTIL WS-SUM-SERIAL >
010080               WS-RANGE-HIGH-SERIAL(IDX-RANGE).
010090 420000-END-DISTRIBUTE-ONE-RANGE.
010100     EXIT.
010110*
010120 430000-BEGIN-MARK-ONE-DAY.
010130     COMPUTE WS-DC-IDX =
010140        WS-SUM-SERIAL - WS-MIN-LOW-SERIAL + CTE-ONE
010150     SET SW-DC-PRESENT(WS-DC-IDX) TO TRUE
010160     IF WS-SUM-SERIAL = WS-RANGE-LOW-SERIAL(IDX-RANGE)
010170        AND RANGE-LOWER-BOUND-EXCLUSIVE
010180         CONTINUE
010190     ELSE
010200         ADD CTE-ONE TO WS-DC-COUNT(WS-DC-IDX)
010210     END-IF.
010220 430000-END-MARK-ONE-DAY.
010230     EXIT.
010240*
010250*    -----------------------------------------------------------
010260*    500000  -  WALK THE HISTORY WINDOW IN ASCENDING DATE ORDER
010270*                AND WRITE ONE REPORT LINE PER DAY.
010271*
010272*                ASCENDING ORDER MATTERS HERE - THE RUNNING TOTAL
010273*                IN 540000 CARRIES FORWARD FROM THE PRIOR DAY IN
010274*                THE LOOP, SO THE HISTORY DAYS MUST BE PROCESSED
010275*                OLDEST FIRST, NOT NEWEST FIRST.
010280*    -----------------------------------------------------------
010290*        FIRST-HISTORY-SERIAL CAN LAND BEFORE THE BASE-YEAR
010300*        EPOCH ON A SHORT HISTORY WINDOW REQUEST AGAINST AN
010310*        EARLY EFFECTIVE DATE - THE IF BELOW SIMPLY SKIPS THE
010320*        LOOP RATHER THAN WALKING BACKWARD PAST THE EFFECTIVE
010330*        DATE, WHICH WOULD PRINT NOTHING USEFUL ANYWAY.
010340 500000-BEGIN-WRITE-DAY-TOTALS.
010350     COMPUTE WS-FIRST-HISTORY-SERIAL =
010360        WS-EFF-DATE-SERIAL - WS-HISTORY-COUNT + CTE-ONE
010370     MOVE ZERO TO WS-RUN-TOTAL
010380     IF WS-FIRST-HISTORY-SERIAL <= WS-EFF-DATE-SERIAL
010390         PERFORM 510000-BEGIN-PROCESS-ONE-HISTORY-DAY
010400            THRU 510000-END-PROCESS-ONE-HISTORY-DAY
010410           VARYING WS-CUR-SERIAL
010420              FROM WS-FIRST-HISTORY-SERIAL BY 1
010430            UNTIL WS-CUR-SERIAL > WS-EFF-DATE-SERIAL
010440     END-IF.
010450 500000-END-WRITE-DAY-TOTALS.
010460     EXIT.
010470*
010480*        ONE PASS PER HISTORY DAY - WINDOW SUM, RUNNING TOTAL,
010490*        DATE BREAKOUT, FIELD EDITING AND THE WRITE ITSELF, IN
010500*        THAT ORDER, SO EACH STEP CAN USE WHAT THE ONE BEFORE IT
010510*        LEFT BEHIND.
010520 510000-BEGIN-PROCESS-ONE-HISTORY-DAY.
010530     PERFORM 511000-BEGIN-SUM-TRAILING-WINDOW
010540        THRU 511000-END-SUM-TRAILING-WINDOW
010550     PERFORM 540000-BEGIN-UPDATE-RUN-TOTAL
010560        THRU 540000-END-UPDATE-RUN-TOTAL
010570     PERFORM 630000-BEGIN-SERIAL-TO-CIVIL
010580        THRU 630000-END-SERIAL-TO-CIVIL
010590     PERFORM 520000-BEGIN-FORMAT-REPORT-FIELDS
010600        THRU 520000-END-FORMAT-REPORT-FIELDS
010610     PERFORM 530000-BEGIN-WRITE-REPORT-LINE
010620        THRU 530000-END-WRITE-REPORT-LINE.
010630 510000-END-PROCESS-ONE-HISTORY-DAY.
010640     EXIT.
010650*
010660*    SUM THE TRAILING WINDOW ENDING AT WS-CUR-SERIAL, SHORTENED
010670*    TO THE RESET DATE WHEN ONE APPLIES AND FALLS INSIDE IT
010680*    (CR-0114).
010690 511000-BEGIN-SUM-TRAILING-WINDOW.
010700     COMPUTE WS-WINDOW-START =
010710        WS-CUR-SERIAL - WS-WINDOW-SIZE + CTE-ONE
010720     IF RESET-DATE-CONFIGURED
010730        AND WS-RESET-DATE-SERIAL > WS-WINDOW-START
010740         MOVE WS-RESET-DATE-SERIAL TO WS-WINDOW-START
010750     END-IF
010760     MOVE ZERO TO WS-WINDOW-TOTAL
010770     IF WS-WINDOW-START <= WS-CUR-SERIAL
010780         PERFORM 512000-BEGIN-ADD-ONE-WINDOW-DAY
010790            THRU 512000-END-ADD-ONE-WINDOW-DAY
010800           VARYING WS-SUM-SERIAL FROM WS-WINDOW-START BY 1
010810             UNTIL WS-SUM-SERIAL > WS-CUR-SERIAL
010820     END-IF.
010830 511000-END-SUM-TRAILING-WINDOW.
010840     EXIT.
010850*
010860 512000-BEGIN-ADD-ONE-WINDOW-DAY.
010870     IF WS-RANGE-COUNT > CTE-ZERO
010880        AND WS-SUM-SERIAL >= WS-MIN-LOW-SERIAL
010890        AND WS-SUM-SERIAL <= WS-MAX-HIGH-SERIAL
010900         COMPUTE WS-DC-IDX =
010910            WS-SUM-SERIAL - WS-MIN-LOW-SERIAL + CTE-ONE
010920         IF SW-DC-PRESENT(WS-DC-IDX)
010930             ADD WS-DC-COUNT(WS-DC-IDX) TO WS-WINDOW-TOTAL
010940         END-IF
010950     END-IF.
010960 512000-END-ADD-ONE-WINDOW-DAY.
010970     EXIT.
010980*
010990*    SET THE POSITIVE FLAG AND ROLL THE RUNNING TOTAL FORWARD,
011000*    OR RESET IT TO ZERO WHEN THE DAY HAS NO COVERAGE.
011010 540000-BEGIN-UPDATE-RUN-TOTAL.
011020     MOVE "N" TO SW-DAY-PRESENT-HERE
011030     MOVE ZERO TO WS-CUR-DAY-COUNT
011040     IF WS-RANGE-COUNT > CTE-ZERO
011050        AND WS-CUR-SERIAL >= WS-MIN-LOW-SERIAL
011060        AND WS-CUR-SERIAL <= WS-MAX-HIGH-SERIAL
011070         COMPUTE WS-DC-IDX =
011080            WS-CUR-SERIAL - WS-MIN-LOW-SERIAL + CTE-ONE
011090         IF SW-DC-PRESENT(WS-DC-IDX)
011100             MOVE "Y" TO SW-DAY-PRESENT-HERE
011110             MOVE WS-DC-COUNT(WS-DC-IDX) TO WS-CUR-DAY-COUNT
011120         END-IF
011130     END-IF
011140*
011150     IF SW-DAY-PRESENT-HERE = "Y" AND WS-CUR-DAY-COUNT > 0
011160         MOVE "*" TO WS-RL-FLAG
011170         ADD WS-CUR-DAY-COUNT TO WS-RUN-TOTAL
011180     ELSE
011190         MOVE " " TO WS-RL-FLAG
011200         MOVE ZERO TO WS-RUN-TOTAL
011210     END-IF.
011220 540000-END-UPDATE-RUN-TOTAL.
011230     EXIT.
011240*
011250*    FORMAT THE DATE TEXT AND THE FOUR/FIVE VARIABLE-WIDTH
011260*    NUMERIC COLUMNS THAT MAKE UP THE REPORT LINE.
011270 520000-BEGIN-FORMAT-REPORT-FIELDS.
011280     MOVE WS-CW-Y TO WS-DT-CCYY
011290     MOVE WS-CW-M TO WS-DT-MM
011300     MOVE WS-CW-D TO WS-DT-DD
011310*
011320     IF SW-DAY-PRESENT-HERE = "Y"
011330         MOVE WS-CUR-DAY-COUNT TO WS-EDIT-19
011340         MOVE WS-EDIT-19 TO WS-LJ-SOURCE
011350     ELSE
011360         MOVE SPACES TO WS-LJ-SOURCE
011370     END-IF
011380     PERFORM 550000-BEGIN-LEFT-JUSTIFY-FIELD
011390        THRU 550000-END-LEFT-JUSTIFY-FIELD
011400     MOVE WS-LJ-RESULT TO WS-RL-DAY-COUNT-TEXT
011410*
011420     IF WS-RUN-TOTAL = ZERO
011430         MOVE SPACES TO WS-LJ-SOURCE
011440     ELSE
011450         MOVE WS-RUN-TOTAL TO WS-EDIT-19
011460         MOVE WS-EDIT-19 TO WS-LJ-SOURCE
011470     END-IF
011480     PERFORM 550000-BEGIN-LEFT-JUSTIFY-FIELD
011490        THRU 550000-END-LEFT-JUSTIFY-FIELD
011500     MOVE WS-LJ-RESULT TO WS-RL-RUN-TOTAL-TEXT
011510*
011520     MOVE WS-WINDOW-TOTAL TO WS-EDIT-19
011530     MOVE WS-EDIT-19 TO WS-LJ-SOURCE
011540     PERFORM 550000-BEGIN-LEFT-JUSTIFY-FIELD
011550        THRU 550000-END-LEFT-JUSTIFY-FIELD
011560     MOVE WS-LJ-RESULT TO WS-RL-WINDOW-TOTAL-TEXT
011570*
011580     IF MAX-DAYS-CONFIGURED
011590         COMPUTE WS-DAYS-REMAINING =
011600            WS-MAX-DAYS - WS-WINDOW-TOTAL
011610         MOVE WS-DAYS-REMAINING TO WS-EDIT-19-SIGNED
011620         MOVE WS-EDIT-19-SIGNED TO WS-LJ-SOURCE
011630         PERFORM 550000-BEGIN-LEFT-JUSTIFY-FIELD
011640            THRU 550000-END-LEFT-JUSTIFY-FIELD
011650         MOVE WS-LJ-RESULT TO WS-RL-DAYS-REMAIN-TEXT
011660     END-IF.
011670 520000-END-FORMAT-REPORT-FIELDS.
011680     EXIT.
011690*
011700*    LEFT-JUSTIFY A RIGHT-JUSTIFIED EDITED FIELD SO THE COMMA
011710*    SEPARATED REPORT LINE CARRIES NO EMBEDDED BLANKS (CR-0561).
011720*    AN ALL-SPACE SOURCE MEANS "OMIT" AND STAYS ALL SPACE.
011730 550000-BEGIN-LEFT-JUSTIFY-FIELD.
011740     MOVE ZERO TO WS-LJ-LEAD-COUNT
011750     INSPECT WS-LJ-SOURCE TALLYING WS-LJ-LEAD-COUNT
011760        FOR LEADING SPACE
011770     IF WS-LJ-LEAD-COUNT >= CTE-EDIT-WIDTH
011780         MOVE SPACES TO WS-LJ-RESULT
011790     ELSE
011800         COMPUTE WS-LJ-START = WS-LJ-LEAD-COUNT + CTE-ONE
011810         MOVE WS-LJ-SOURCE(WS-LJ-START:) TO WS-LJ-RESULT
011820     END-IF.
011830 550000-END-LEFT-JUSTIFY-FIELD.
011840     EXIT.
011850*
011860*    ASSEMBLE THE COMMA SEPARATED REPORT LINE AND WRITE IT.
011870*    A SIXTH FIELD IS APPENDED ONLY WHEN A MAXIMUM WAS GIVEN.
011880 530000-BEGIN-WRITE-REPORT-LINE.
011890     MOVE SPACES TO F-REPORT-RECORD
011900*        THE FIVE-FIELD AND SIX-FIELD FORMS ARE STRUNG OUT
011910*        SEPARATELY, NOT BUILT AS ONE STRING WITH A CONDITIONAL
011920*        SIXTH FIELD, SO THE DOWNSTREAM LOADER NEVER SEES A
011930*        TRAILING COMMA WITH NOTHING AFTER IT WHEN NO MAXIMUM WAS
011940*        CONFIGURED FOR THE RUN (CR-0561).
011950     MOVE CTE-ONE TO WS-STRING-PTR
011960     IF MAX-DAYS-CONFIGURED
011970         STRING WS-RL-FLAG        DELIMITED BY SIZE
011980                ","                DELIMITED BY SIZE
011990                WS-DT-CCYY         DELIMITED BY SIZE
012000                "-"                DELIMITED BY SIZE
012010                WS-DT-MM           DELIMITED BY SIZE
012020                "-"                DELIMITED BY SIZE
012030                WS-DT-DD           DELIMITED BY SIZE
012040                ","                DELIMITED BY SIZE
012050                WS-RL-DAY-COUNT-TEXT    DELIMITED BY SPACE
012060                ","                DELIMITED BY SIZE
012070                WS-RL-RUN-TOTAL-TEXT    DELIMITED BY SPACE
012080                ","                DELIMITED BY SIZE
012090                WS-RL-WINDOW-TOTAL-TEXT DELIMITED BY SPACE
012100                ","                DELIMITED BY SIZE
012110                WS-RL-DAYS-REMAIN-TEXT  DELIMITED BY SPACE
012120           INTO F-REPORT-RECORD
012130           WITH POINTER WS-STRING-PTR
012140         END-STRING
012150     ELSE
012160         STRING WS-RL-FLAG        DELIMITED BY SIZE
012170                ","                DELIMITED BY SIZE
012180                WS-DT-CCYY         DELIMITED BY SIZE
012190                "-"                DELIMITED BY SIZE
012200                WS-DT-MM           DELIMITED BY SIZE
012210                "-"                DELIMITED BY SIZE
012220                WS-DT-DD           DELIMITED BY SIZE
012230                ","                DELIMITED BY SIZE
012240                WS-RL-DAY-COUNT-TEXT    DELIMITED BY SPACE
012250                ","                DELIMITED BY SIZE
012260                WS-RL-RUN-TOTAL-TEXT    DELIMITED BY SPACE
012270                ","                DELIMITED BY SIZE
012280                WS-RL-WINDOW-TOTAL-TEXT DELIMITED BY SPACE
012290           INTO F-REPORT-RECORD
012300           WITH POINTER WS-STRING-PTR
012310         END-STRING
012320     END-IF
012330     WRITE F-REPORT-RECORD.
012340 530000-END-WRITE-REPORT-LINE.
012350     EXIT.
012360*
012370*    -----------------------------------------------------------
012380*    600000  -  CALENDAR SUPPORT PARAGRAPHS.  ALL DATE ARITHMETIC
012390*                IN THIS PROGRAM IS DONE BY COUNTING WHOLE DAYS,
012400*                MONTHS AND YEARS WITH ADD/SUBTRACT AGAINST THE
012410*                LEAP-YEAR TEST AND MONTH-LENGTH TABLE BELOW - NO
012420*                FLOATING POINT, AND NO SHORTCUT FORMULA IS
012430*                TAKEN THAT THE SHOP DOES NOT ALREADY USE
012440*                ELSEWHERE FOR THIS SAME JOB.
012450*    -----------------------------------------------------------
012460*
012470*    PARSE A TEN BYTE CCYY-MM-DD VALUE OUT OF WS-PARSE-INPUT.
012480 610000-BEGIN-PARSE-ISO-DATE.
012490     MOVE "N" TO SW-PARSE-RESULT
012500*        THE DASH POSITIONS ARE CHECKED BEFORE THE NUMERIC-DIGITS
012510*        CLASS TEST SO A SHORT OR MIS-PUNCTUATED CARD FAILS HERE
012520*        RATHER THAN FALLING INTO 660000 WITH GARBAGE IN THE
012530*        MONTH/DAY FIELDS.
012540     IF WS-PARSE-INPUT(5:1) = "-"
012550        AND WS-PARSE-INPUT(8:1) = "-"
012560        AND WS-PARSE-INPUT(1:4) IS NUMERIC-DIGITS
012570        AND WS-PARSE-INPUT(6:2) IS NUMERIC-DIGITS
012580        AND WS-PARSE-INPUT(9:2) IS NUMERIC-DIGITS
012590         MOVE WS-PARSE-INPUT(1:4) TO WS-PARSE-CCYY
012600         MOVE WS-PARSE-INPUT(6:2) TO WS-PARSE-MM
012610         MOVE WS-PARSE-INPUT(9:2) TO WS-PARSE-DD
012620         PERFORM 660000-BEGIN-VALIDATE-MONTH-DAY
012630            THRU 660000-END-VALIDATE-MONTH-DAY
012640     END-IF.
012650 610000-END-PARSE-ISO-DATE.
012660     EXIT.
012670*
012680*    PARSE A FIVE BYTE MM-DD VALUE OUT OF WS-PARSE-INPUT,
012690*    VALIDATING THE DAY AGAINST WS-PARSE-CCYY'S CALENDAR.
012700 650000-BEGIN-PARSE-MONTH-DAY.
012710     MOVE "N" TO SW-PARSE-RESULT
012720     IF WS-PARSE-INPUT(3:1) = "-"
012730        AND WS-PARSE-INPUT(1:2) IS NUMERIC-DIGITS
012740        AND WS-PARSE-INPUT(4:2) IS NUMERIC-DIGITS
012750         MOVE WS-PARSE-INPUT(1:2) TO WS-PARSE-MM
012760         MOVE WS-PARSE-INPUT(4:2) TO WS-PARSE-DD
012770         PERFORM 660000-BEGIN-VALIDATE-MONTH-DAY
012780            THRU 660000-END-VALIDATE-MONTH-DAY
012790     END-IF.
012800 650000-END-PARSE-MONTH-DAY.
012810     EXIT.
012820*
012830*    CHECK THE MONTH NUMBER AND THE DAY-IN-MONTH USING THE
012840*    MONTH LENGTH TABLE, ADJUSTED FOR LEAP FEBRUARY.
012850*        MONTH NUMBER IS RANGE-CHECKED BEFORE THE SEARCH ALL
012860*        BELOW RUNS - A SEARCH ALL AGAINST AN ASCENDING-KEY TABLE
012870*        ASSUMES THE KEY IS IN RANGE, AND WS-PARSE-MM COMES
012880*        STRAIGHT FROM AN UNVALIDATED CARD IMAGE.
012890 660000-BEGIN-VALIDATE-MONTH-DAY.
012900     IF WS-PARSE-MM < 1 OR WS-PARSE-MM > 12
012910         MOVE "N" TO SW-PARSE-RESULT
012920     ELSE
012930         MOVE WS-PARSE-CCYY TO WS-CW-Y
012940         PERFORM 640000-BEGIN-CHECK-LEAP-YEAR
012950            THRU 640000-END-CHECK-LEAP-YEAR
012960*            WS-MONTH-DAYS-ENTRY IS KEYED ASCENDING ON MONTH
012970*            NUMBER 01-12, SO A SEARCH ALL RESOLVES IDX-MONTH IN
012980*            A HANDFUL OF COMPARES RATHER THAN A STRAIGHT SCAN -
012990*            THE SAME IDIOM Val_Date USES FOR ITS OWN MONTH TABLE.
013000         SEARCH ALL WS-MONTH-DAYS-ENTRY
013010            WHEN WS-MONTH-NUMBER(IDX-MONTH) = WS-PARSE-MM
013020               CONTINUE
013030         END-SEARCH
013040         IF WS-PARSE-MM = CTE-TWO AND IS-LEAP-YEAR
013050             IF WS-PARSE-DD >= 1 AND WS-PARSE-DD <= 29
013060                 SET PARSE-SUCCESSFUL TO TRUE
013070             ELSE
013080                 SET PARSE-FAILED TO TRUE
013090             END-IF
013100         ELSE
013110             IF WS-PARSE-DD >= 1
013120                AND WS-PARSE-DD <= WS-MONTH-LENGTH(IDX-MONTH)
013130                 SET PARSE-SUCCESSFUL TO TRUE
013140             ELSE
013150                 SET PARSE-FAILED TO TRUE
013160             END-IF
013170         END-IF
013180     END-IF.
013190 660000-END-VALIDATE-MONTH-DAY.
013200     EXIT.
013210*
013220*    SET THE LEAP YEAR SWITCH FOR THE YEAR IN WS-CW-Y USING THE
013230*    USUAL 4 / 100 / 400 RESIDUE TEST.
013240*        THIS IS THE SAME THREE-WAY DIVIDE/REMAINDER TEST DaysElap
013250*        USES - DIVISIBLE BY 4 AND NOT BY 100, OR DIVISIBLE BY
013260*        400, IS A LEAP YEAR.  CALLED ONCE PER YEAR BY 620000,
013270*        630000, AND ONCE PER CARD BY 660000 DURING VALIDATION.
013280 640000-BEGIN-CHECK-LEAP-YEAR.
013290     MOVE "N" TO SW-LEAP-YEAR
013300     DIVIDE WS-CW-Y BY CTE-FOUR
013310        GIVING WS-CW-ERA REMAINDER WS-CW-YOE
013320     IF WS-CW-YOE = ZERO
013330         DIVIDE WS-CW-Y BY CTE-HUNDRED
013340            GIVING WS-CW-ERA REMAINDER WS-CW-YOE
013350         IF WS-CW-YOE = ZERO
013360             DIVIDE WS-CW-Y BY CTE-400
013370                GIVING WS-CW-ERA REMAINDER WS-CW-YOE
013380             IF WS-CW-YOE = ZERO
013390                 SET IS-LEAP-YEAR TO TRUE
013400             END-IF
013410         ELSE
013420             SET IS-LEAP-YEAR TO TRUE
013430         END-IF
013440     END-IF.
013450 640000-END-CHECK-LEAP-YEAR.
013460     EXIT.
013470*
013480*    -----------------------------------------------------------
013490*    620000  -  CONVERT WS-CW-Y/M/D TO THE ABSOLUTE DAY SERIAL
013500*                NUMBER WS-CW-RESULT-SERIAL.  BUILT THE SAME WAY
013510*                DaysElap ADDS UP ELAPSED DAYS SINCE 1582 - ONE
013520*                YEAR AT A TIME, 365 OR 366 PER THE LEAP TEST IN
013530*                640000 - CARRIED ON DOWN THROUGH THE MONTHS OF
013540*                THE TARGET YEAR USING THE MONTH-LENGTH TABLE.
013550*                CR-0592.
013560*    -----------------------------------------------------------
013570*
013580*    THE YEAR-LOOP AND MONTH-LOOP BELOW BOTH REUSE WS-CW-Y AS
013590*    THEIR OWN SCRATCH FIELD (SO 640000 CAN BE CALLED FOR EACH
013600*    YEAR IN TURN), SO THE CALLER'S TARGET YEAR IS SAVED OFF IN
013610*    WS-CW-TARGET-YEAR FIRST AND PUT BACK AT THE END.
013620 620000-BEGIN-CIVIL-TO-SERIAL.
013630     MOVE WS-CW-Y TO WS-CW-TARGET-YEAR
013640     MOVE ZERO TO WS-CW-RESULT-SERIAL
013650     PERFORM 621000-BEGIN-ADD-ONE-YEAR
013660        THRU 621000-END-ADD-ONE-YEAR
013670       VARYING WS-CW-YEAR-INC FROM CTE-BASE-YEAR BY CTE-ONE
013680         UNTIL WS-CW-YEAR-INC >= WS-CW-TARGET-YEAR
013690     MOVE WS-CW-TARGET-YEAR TO WS-CW-Y
013700     PERFORM 640000-BEGIN-CHECK-LEAP-YEAR
013710        THRU 640000-END-CHECK-LEAP-YEAR
013720     PERFORM 622000-BEGIN-ADD-ONE-MONTH
013730        THRU 622000-END-ADD-ONE-MONTH
013740       VARYING WS-CW-MONTH-INC FROM 1 BY 1
013750         UNTIL WS-CW-MONTH-INC >= WS-CW-M
013760     ADD WS-CW-D TO WS-CW-RESULT-SERIAL
013770     MOVE WS-CW-TARGET-YEAR TO WS-CW-Y.
013780 620000-END-CIVIL-TO-SERIAL.
013790     EXIT.
013800*
013810*    ADD THE LENGTH OF ONE FULL CALENDAR YEAR (WS-CW-YEAR-INC)
013820*    TO THE RUNNING SERIAL TOTAL.
013830 621000-BEGIN-ADD-ONE-YEAR.
013840     MOVE WS-CW-YEAR-INC TO WS-CW-Y
013850     PERFORM 640000-BEGIN-CHECK-LEAP-YEAR
013860        THRU 640000-END-CHECK-LEAP-YEAR
013870     IF IS-LEAP-YEAR
013880         ADD CTE-366 TO WS-CW-RESULT-SERIAL
013890     ELSE
013900         ADD CTE-365 TO WS-CW-RESULT-SERIAL
013910     END-IF.
013920 621000-END-ADD-ONE-YEAR.
013930     EXIT.
013940*
013950*    ADD THE LENGTH OF ONE FULL CALENDAR MONTH (WS-CW-MONTH-INC)
013960*    OF THE TARGET YEAR TO THE RUNNING SERIAL TOTAL.  IS-LEAP-
013970*    YEAR IS STILL SET FOR THE TARGET YEAR FROM 620000.
013980 622000-BEGIN-ADD-ONE-MONTH.
013990     ADD WS-MONTH-LENGTH(WS-CW-MONTH-INC) TO WS-CW-RESULT-SERIAL
014000     IF WS-CW-MONTH-INC = CTE-TWO AND IS-LEAP-YEAR
014010         ADD CTE-ONE TO WS-CW-RESULT-SERIAL
014020     END-IF.
014030 622000-END-ADD-ONE-MONTH.
014040     EXIT.
014050*
014060*    -----------------------------------------------------------
014070*    630000  -  CONVERT THE ABSOLUTE DAY SERIAL NUMBER
014080*                WS-CUR-SERIAL BACK TO CIVIL YEAR/MONTH/DAY IN
014090*                WS-CW-Y, WS-CW-M AND WS-CW-D - THE MIRROR IMAGE
014100*                OF 620000, PEELING OFF WHOLE YEARS AND THEN
014110*                WHOLE MONTHS UNTIL WHAT IS LEFT IS THE DAY OF
014120*                THE MONTH.  CR-0592.
014130*    -----------------------------------------------------------
014140 630000-BEGIN-SERIAL-TO-CIVIL.
014150     MOVE WS-CUR-SERIAL TO WS-CW-REMAINING-DAYS
014160     MOVE CTE-BASE-YEAR TO WS-CW-Y
014170     PERFORM 632000-BEGIN-SET-YEAR-LENGTH
014180        THRU 632000-END-SET-YEAR-LENGTH
014190     PERFORM 631000-BEGIN-SUBTRACT-ONE-YEAR
014200        THRU 631000-END-SUBTRACT-ONE-YEAR
014210         UNTIL WS-CW-REMAINING-DAYS <= WS-CW-YEAR-LENGTH
014220     MOVE CTE-ONE TO WS-CW-MONTH-INC
014230     PERFORM 633000-BEGIN-SET-MONTH-LENGTH
014240        THRU 633000-END-SET-MONTH-LENGTH
014250     PERFORM 634000-BEGIN-SUBTRACT-ONE-MONTH
014260        THRU 634000-END-SUBTRACT-ONE-MONTH
014270         UNTIL WS-CW-REMAINING-DAYS <= WS-CW-MONTH-LENGTH-WK
014280     MOVE WS-CW-MONTH-INC TO WS-CW-M
014290     MOVE WS-CW-REMAINING-DAYS TO WS-CW-D.
014300 630000-END-SERIAL-TO-CIVIL.
014310     EXIT.
014320*
014330*    SET WS-CW-YEAR-LENGTH TO 365 OR 366 FOR THE YEAR NOW IN
014340*    WS-CW-Y.
014350 632000-BEGIN-SET-YEAR-LENGTH.
014360     PERFORM 640000-BEGIN-CHECK-LEAP-YEAR
014370        THRU 640000-END-CHECK-LEAP-YEAR
014380     IF IS-LEAP-YEAR
014390         MOVE CTE-366 TO WS-CW-YEAR-LENGTH
014400     ELSE
014410         MOVE CTE-365 TO WS-CW-YEAR-LENGTH
014420     END-IF.
014430 632000-END-SET-YEAR-LENGTH.
014440     EXIT.
014450*
014460*    PEEL ONE FULL CALENDAR YEAR OFF WS-CW-REMAINING-DAYS AND
014470*    MOVE THE YEAR POINTER ON TO THE NEXT ONE.
014480 631000-BEGIN-SUBTRACT-ONE-YEAR.
014490     SUBTRACT WS-CW-YEAR-LENGTH FROM WS-CW-REMAINING-DAYS
014500     ADD CTE-ONE TO WS-CW-Y
014510     PERFORM 632000-BEGIN-SET-YEAR-LENGTH
014520        THRU 632000-END-SET-YEAR-LENGTH.
014530 631000-END-SUBTRACT-ONE-YEAR.
014540     EXIT.
014550*
014560*    SET WS-CW-MONTH-LENGTH-WK TO THE LENGTH OF THE MONTH NOW IN
014570*    WS-CW-MONTH-INC, FEBRUARY ADJUSTED WHEN WS-CW-Y IS A LEAP
014580*    YEAR.
014590 633000-BEGIN-SET-MONTH-LENGTH.
014600     MOVE WS-MONTH-LENGTH(WS-CW-MONTH-INC)
014610        TO WS-CW-MONTH-LENGTH-WK
014620     IF WS-CW-MONTH-INC = CTE-TWO AND IS-LEAP-YEAR
014630         ADD CTE-ONE TO WS-CW-MONTH-LENGTH-WK
014640     END-IF.
014650 633000-END-SET-MONTH-LENGTH.
014660     EXIT.
014670*
014680*    PEEL ONE FULL CALENDAR MONTH OFF WS-CW-REMAINING-DAYS AND
014690*    MOVE THE MONTH POINTER ON TO THE NEXT ONE.
014700 634000-BEGIN-SUBTRACT-ONE-MONTH.
014710     SUBTRACT WS-CW-MONTH-LENGTH-WK FROM WS-CW-REMAINING-DAYS
014720     ADD CTE-ONE TO WS-CW-MONTH-INC
014730     PERFORM 633000-BEGIN-SET-MONTH-LENGTH
014740        THRU 633000-END-SET-MONTH-LENGTH.
014750 634000-END-SUBTRACT-ONE-MONTH.
014760     EXIT.
014770*
014780*    -----------------------------------------------------------
014790*    800000  -  ABEND THE RUN.  THE OFFENDING CONDITION HAS
014800*                ALREADY BEEN DISPLAYED BY THE CALLING PARAGRAPH.
014801*
014802*                RETURN-CODE 16 MATCHES THE SHOP'S OTHER BATCH
014803*                JOBS' CONVENTION FOR "BAD INPUT, JOB DID NOT
014804*                COMPLETE" SO THE SAME JCL COND CHECKS THAT
014805*                CATCH OTHER JOBS' INPUT ERRORS CATCH THIS ONE.
014810*    -----------------------------------------------------------
014820 800000-BEGIN-ABEND-RUN.
014830     MOVE CTE-SIXTEEN TO RETURN-CODE
014840     CLOSE PARM-FILE
014850     CLOSE RANGE-FILE
014860     CLOSE REPORT-FILE
014870     STOP RUN.
014880 800000-END-ABEND-RUN.
014890     EXIT.
014900*
014910*    -----------------------------------------------------------
014920*    900000  -  NORMAL END OF JOB.
014930*    -----------------------------------------------------------
014940*        NORMAL CLOSE OF ALL THREE FILES AND A ONE-LINE TALLY TO
014950*        THE OPERATOR CONSOLE - THE SAME COUNT A REVIEWER WOULD
014960*        GET BY COUNTING RANGE CARDS BY HAND, USED AS A QUICK
014970*        BALANCE CHECK AGAINST THE INPUT DECK.
014980 900000-BEGIN-TERMINATE-PROGRAM.
014990     CLOSE PARM-FILE
015000     CLOSE RANGE-FILE
015010     CLOSE REPORT-FILE
015020     DISPLAY "DAYTOTRP - RUN COMPLETE, "
015030        WS-RANGE-COUNT " RANGE CARD(S) PROCESSED".
015040 900000-END-TERMINATE-PROGRAM.
015050     EXIT.
015060*
015070 END PROGRAM DAYTOTRP.
